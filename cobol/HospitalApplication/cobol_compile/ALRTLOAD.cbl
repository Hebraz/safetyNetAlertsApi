000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ALRTLOAD.
000300 AUTHOR. D L FENWICK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/88.
000600 DATE-COMPILED. 04/02/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900****************************************************************
001000*                     C H A N G E    L O G
001100*----------------------------------------------------------------
001200* 040288  DLF  ORIGINAL - LOADS THE THREE SAFETYNET MASTER FILES  CL040288
001300*              INTO WORKING TABLES AND APPLIES THE OVERNIGHT
001400*              MAINTENANCE RUN BEFORE ALRTRPT BUILDS THE ALERT
001500*              REPORT OFF THE RESULT.
001600* 082288  DLF  ADDED THE TABLE-FULL CHECK ON ADD AFTER THE COUNTY CL082288
001700*              OFFICE LOAD BLEW THE PERSON TABLE PAST 150 ROWS.
001800* 031690  MKO  CASE-INSENSITIVE KEY MATCH ADDED FOR PERSON AND    CL031690
001900*              MEDICAL TRANSACTIONS - DATA ENTRY WAS KEYING
002000*              NAMES IN ALL CAPS HALF THE TIME.
002100* 110393  MKO  RENAMED WORKING-STORAGE TO THE WS- / TRAN-         CL110393
002200*              PREFIX STANDARD ADOPTED SHOP-WIDE THIS YEAR.
002300* 062598  TJB  TICKET 5518 - REVIEWED ALL DATE FIELDS FOR THE       CR5518
002400*              Y2K PROJECT.  BIRTH-DATE IS ALREADY CCYYMMDD.
002500* 021700  TJB  TICKET 5819 - Y2K CERTIFICATION SIGN-OFF.            CR5819
002600* 091401  SAQ  TICKET 6055 - DELETE NOW COMPACTS THE TABLE          CR6055
002700*              INSTEAD OF LEAVING A HOLE - ALRTRPT WAS PICKING
002800*              UP BLANK ROWS AFTER A DELETE.
002900* 081502  SAQ  TICKET 6140 - RECOMPILED UNDER THE NEW COMPILER      CR6140
003000*              RELEASE, NO LOGIC CHANGE.
003100* 040504  SAQ  TICKET 6288 - ERROR-LOG MESSAGE TEXT CLEANED UP      CR6288
003200*              PER REQUEST FROM THE COUNTY OFFICE.
003300****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500     ASSIGN TO UT-S-SYSOUT
004600       ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT PERSON-MASTER
004900     ASSIGN TO UT-S-PERSMST
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS PFCODE.
005200
005300     SELECT STATION-MASTER
005400     ASSIGN TO UT-S-STAMST
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS SFCODE.
005700
005800     SELECT MEDICAL-MASTER
005900     ASSIGN TO UT-S-MEDMST
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS MFCODE.
006200
006300     SELECT TRANSACTION-FILE
006400     ASSIGN TO UT-S-ALRTTRN
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS TFCODE.
006700
006800     SELECT PERSON-EXTRACT
006900     ASSIGN TO UT-S-PERSEXT
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS XFCODE.
007200
007300     SELECT STATION-EXTRACT
007400     ASSIGN TO UT-S-STAEXT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS YFCODE.
007700
007800     SELECT MEDICAL-EXTRACT
007900     ASSIGN TO UT-S-MEDEXT
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS ZFCODE.
008200
008300     SELECT ERROR-LOG
008400     ASSIGN TO UT-S-ALRTERR
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS EFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700
009800****** RESIDENT MASTER - ONE ENTRY PER PERSON ON FILE
009900 FD  PERSON-MASTER
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 154 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS PERSON-MASTER-FILE-REC.
010500 01  PERSON-MASTER-FILE-REC  PIC X(154).
010600
010700****** FIRE STATION MASTER - ONE ENTRY PER COVERED ADDRESS
010800 FD  STATION-MASTER
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 35 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS STATION-MASTER-FILE-REC.
011400 01  STATION-MASTER-FILE-REC  PIC X(35).
011500
011600****** MEDICAL HISTORY MASTER - ONE ENTRY PER PERSON ON FILE
011700****** WITH MEDICATIONS AND/OR ALLERGIES
011800 FD  MEDICAL-MASTER
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 310 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS MEDICAL-MASTER-FILE-REC.
012400 01  MEDICAL-MASTER-FILE-REC  PIC X(310).
012500
012600****** OVERNIGHT MAINTENANCE - ADD/UPDATE/DELETE AGAINST ANY
012700****** OF THE THREE MASTERS ABOVE
012800 FD  TRANSACTION-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 312 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS TRANSACTION-FILE-REC.
013400 01  TRANSACTION-FILE-REC  PIC X(312).
013500
013600****** MAINTAINED COPIES OF THE THREE MASTERS - READ BACK BY
013700****** ALRTRPT SO THE REPORT RUN NEVER TOUCHES THE MASTERS
013800 FD  PERSON-EXTRACT
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 154 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS PERSON-EXTRACT-FILE-REC.
014400 01  PERSON-EXTRACT-FILE-REC  PIC X(154).
014500
014600 FD  STATION-EXTRACT
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 35 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS STATION-EXTRACT-FILE-REC.
015200 01  STATION-EXTRACT-FILE-REC  PIC X(35).
015300
015400 FD  MEDICAL-EXTRACT
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 310 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS MEDICAL-EXTRACT-FILE-REC.
016000 01  MEDICAL-EXTRACT-FILE-REC  PIC X(310).
016100
016200 FD  ERROR-LOG
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 132 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS ERROR-LOG-REC.
016800 01  ERROR-LOG-REC  PIC X(132).
016900
017000 WORKING-STORAGE SECTION.
017100
017200 01  FILE-STATUS-CODES.
017300     05  PFCODE                  PIC X(2).
017400         88 NO-MORE-PERSONS   VALUE "10".
017500     05  SFCODE                  PIC X(2).
017600         88 NO-MORE-STATIONS  VALUE "10".
017700     05  MFCODE                  PIC X(2).
017800         88 NO-MORE-MEDICALS  VALUE "10".
017900     05  TFCODE                  PIC X(2).
018000         88 NO-MORE-TRANSACTIONS VALUE "10".
018100     05  XFCODE                  PIC X(2).
018200     05  YFCODE                  PIC X(2).
018300     05  ZFCODE                  PIC X(2).
018400     05  EFCODE                  PIC X(2).
018500     05  FILLER                  PIC X(2).
018600
018700** QSAM FILE
018800 COPY PERSMAST.
018900** QSAM FILE
019000 COPY STAMAST.
019100** QSAM FILE
019200 COPY MEDMAST.
019300** QSAM FILE
019400 COPY ALRTTRN.
019500
019600** WORKING TABLES - SHARED SHAPE WITH ALRTRPT
019700 COPY ALRTTAB.
019800
019900 01  WS-ERROR-LOG-DETAIL.
020000     05  ERR-DATE                PIC X(08).
020100     05  FILLER                  PIC X(02) VALUE SPACES.
020200     05  ERR-SOURCE              PIC X(10).
020300     05  FILLER                  PIC X(02) VALUE SPACES.
020400     05  ERR-KEY                 PIC X(50).
020500     05  FILLER                  PIC X(02) VALUE SPACES.
020600     05  ERR-MESSAGE             PIC X(50).
020700     05  FILLER                  PIC X(08) VALUE SPACES.
020800
020900 01  WS-DATE                     PIC 9(6).
021000 01  WS-DATE-R REDEFINES WS-DATE.
021100     05  WS-DATE-YY              PIC 9(2).
021200     05  WS-DATE-MM              PIC 9(2).
021300     05  WS-DATE-DD              PIC 9(2).
021400
021500 01  WS-HOLD-KEYS.
021600     05  WS-HOLD-KEY1            PIC X(45).
021700     05  WS-HOLD-KEY2            PIC X(45).
021800     05  FILLER                  PIC X(01).
021900
022000 01  WS-CASE-FOLD-TABLES.
022100     05  WS-LOWER-CASE   PIC X(26)
022200         VALUE "abcdefghijklmnopqrstuvwxyz".
022300     05  WS-UPPER-CASE   PIC X(26)
022400         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022500     05  FILLER                  PIC X(01).
022600
022700 01  WS-FOUND-SWITCHES.
022800     05  WS-PERSON-FOUND-SW      PIC X(1) VALUE "N".
022900         88  FOUND-PERSON          VALUE "Y".
023000     05  WS-STATION-FOUND-SW     PIC X(1) VALUE "N".
023100         88  FOUND-STATION         VALUE "Y".
023200     05  WS-MEDICAL-FOUND-SW     PIC X(1) VALUE "N".
023300         88  FOUND-MEDICAL         VALUE "Y".
023400     05  FILLER                  PIC X(01).
023500
023600 01  COUNTERS-AND-ACCUMULATORS.
023700     05  RECORDS-READ            PIC S9(9) COMP.
023800     05  TRANS-READ              PIC S9(9) COMP.
023900     05  TRANS-APPLIED           PIC S9(9) COMP.
024000     05  TRANS-REJECTED          PIC S9(9) COMP.
024100     05  WS-FOUND-IDX            PIC 9(03) COMP.
024200     05  WS-SHIFT-IDX            PIC 9(03) COMP.
024300     05  FILLER                  PIC X(01).
024400
024500 COPY ABENDREC.
024600
024700 PROCEDURE DIVISION.
024800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024900     PERFORM 050-LOAD-PERSON-TABLE THRU 050-EXIT
025000         VARYING PT-IDX FROM 1 BY 1 UNTIL NO-MORE-PERSONS.
025100     PERFORM 060-LOAD-STATION-TABLE THRU 060-EXIT
025200         VARYING ST-IDX FROM 1 BY 1 UNTIL NO-MORE-STATIONS.
025300     PERFORM 070-LOAD-MEDICAL-TABLE THRU 070-EXIT
025400         VARYING MT-IDX FROM 1 BY 1 UNTIL NO-MORE-MEDICALS.
025500     PERFORM 100-MAINLINE THRU 100-EXIT
025600         UNTIL NO-MORE-TRANSACTIONS.
025700     PERFORM 500-WRITE-EXTRACTS THRU 500-EXIT.
025800     PERFORM 900-CLEANUP THRU 900-EXIT.
025900     MOVE ZERO TO RETURN-CODE.
026000     GOBACK.
026100
026200 000-HOUSEKEEPING.
026300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026400     DISPLAY "******** BEGIN JOB ALRTLOAD ********".
026500     ACCEPT WS-DATE FROM DATE.
026600     OPEN INPUT  PERSON-MASTER, STATION-MASTER, MEDICAL-MASTER,
026700                 TRANSACTION-FILE.
026800     OPEN OUTPUT PERSON-EXTRACT, STATION-EXTRACT, MEDICAL-EXTRACT,
026900                 ERROR-LOG, SYSOUT.
027000
027100     INITIALIZE COUNTERS-AND-ACCUMULATORS, PERSON-TABLE,
027200                STATION-TABLE, MEDICAL-TABLE.
027300
027400     READ PERSON-MASTER INTO PERSON-MASTER-REC
027500         AT END
027600         MOVE "10" TO PFCODE.
027700     READ STATION-MASTER INTO STATION-MASTER-REC
027800         AT END
027900         MOVE "10" TO SFCODE.
028000     READ MEDICAL-MASTER INTO MEDICAL-MASTER-REC
028100         AT END
028200         MOVE "10" TO MFCODE.
028300     READ TRANSACTION-FILE INTO ALRTTRN-REC
028400         AT END
028500         MOVE "10" TO TFCODE.
028600 000-EXIT.
028700     EXIT.
028800
028900 050-LOAD-PERSON-TABLE.
029000     MOVE "050-LOAD-PERSON-TABLE" TO PARA-NAME.
029100     MOVE PERSON-MASTER-REC TO PERSON-TAB-REC(PT-IDX).
029200     ADD 1 TO PERSON-COUNT.
029300     ADD 1 TO RECORDS-READ.
029400     READ PERSON-MASTER INTO PERSON-MASTER-REC
029500         AT END
029600         MOVE "10" TO PFCODE.
029700 050-EXIT.
029800     EXIT.
029900
030000 060-LOAD-STATION-TABLE.
030100     MOVE "060-LOAD-STATION-TABLE" TO PARA-NAME.
030200     MOVE STATION-MASTER-REC TO STATION-TAB-REC(ST-IDX).
030300     ADD 1 TO STATION-COUNT.
030400     ADD 1 TO RECORDS-READ.
030500     READ STATION-MASTER INTO STATION-MASTER-REC
030600         AT END
030700         MOVE "10" TO SFCODE.
030800 060-EXIT.
030900     EXIT.
031000
031100 070-LOAD-MEDICAL-TABLE.
031200     MOVE "070-LOAD-MEDICAL-TABLE" TO PARA-NAME.
031300     MOVE MEDICAL-MASTER-REC TO MEDICAL-TAB-REC(MT-IDX).
031400     ADD 1 TO MEDICAL-COUNT.
031500     ADD 1 TO RECORDS-READ.
031600     READ MEDICAL-MASTER INTO MEDICAL-MASTER-REC
031700         AT END
031800         MOVE "10" TO MFCODE.
031900 070-EXIT.
032000     EXIT.
032100
032200 100-MAINLINE.
032300     MOVE "100-MAINLINE" TO PARA-NAME.
032400     ADD 1 TO TRANS-READ.
032500     EVALUATE TRUE
032600         WHEN TRAN-PERSON
032700             PERFORM 200-APPLY-PERSON-TRANSACTION THRU 200-EXIT
032800         WHEN TRAN-STATION
032900             PERFORM 300-APPLY-STATION-TRANSACTION THRU 300-EXIT
033000         WHEN TRAN-MEDICAL
033100             PERFORM 400-APPLY-MEDICAL-TRANSACTION THRU 400-EXIT
033200     END-EVALUATE.
033300
033400     READ TRANSACTION-FILE INTO ALRTTRN-REC
033500         AT END
033600         MOVE "10" TO TFCODE.
033700 100-EXIT.
033800     EXIT.
033900
034000*----------------------------------------------------------------
034100*  PERSON MAINTENANCE
034200*----------------------------------------------------------------
034300 200-APPLY-PERSON-TRANSACTION.
034400     MOVE "200-APPLY-PERSON-TRAN" TO PARA-NAME.
034500     PERFORM 210-FIND-PERSON THRU 210-EXIT.
034600     EVALUATE TRUE
034700         WHEN TRAN-ADD
034800             PERFORM 220-ADD-PERSON THRU 220-EXIT
034900         WHEN TRAN-UPDATE
035000             PERFORM 230-UPDATE-PERSON THRU 230-EXIT
035100         WHEN TRAN-DELETE
035200             PERFORM 240-DELETE-PERSON THRU 240-EXIT
035300     END-EVALUATE.
035400 200-EXIT.
035500     EXIT.
035600
035700 210-FIND-PERSON.
035800     MOVE "N" TO WS-PERSON-FOUND-SW.
035900     MOVE SPACES TO WS-HOLD-KEY1.
036000     MOVE TRAN-PERS-FIRST-NAME TO WS-HOLD-KEY1(1:20).
036100     MOVE TRAN-PERS-LAST-NAME  TO WS-HOLD-KEY1(21:25).
036200     INSPECT WS-HOLD-KEY1 CONVERTING WS-LOWER-CASE
036300         TO WS-UPPER-CASE.
036400
036500     IF PERSON-COUNT = 0
036600         GO TO 210-EXIT.
036700
036800     PERFORM 215-SCAN-PERSON-TABLE THRU 215-EXIT
036900         VARYING PT-IDX FROM 1 BY 1
037000         UNTIL PT-IDX > PERSON-COUNT OR FOUND-PERSON.
037100 210-EXIT.
037200     EXIT.
037300
037400 215-SCAN-PERSON-TABLE.
037500     MOVE SPACES TO WS-HOLD-KEY2.
037600     MOVE PT-FIRST-NAME(PT-IDX) TO WS-HOLD-KEY2(1:20).
037700     MOVE PT-LAST-NAME(PT-IDX)  TO WS-HOLD-KEY2(21:25).
037800     INSPECT WS-HOLD-KEY2 CONVERTING WS-LOWER-CASE
037900         TO WS-UPPER-CASE.
038000     IF WS-HOLD-KEY1 = WS-HOLD-KEY2
038100         MOVE "Y" TO WS-PERSON-FOUND-SW
038200         MOVE PT-IDX TO WS-FOUND-IDX.
038300 215-EXIT.
038400     EXIT.
038500
038600 220-ADD-PERSON.
038700     MOVE "220-ADD-PERSON" TO PARA-NAME.
038800     IF FOUND-PERSON
038900         MOVE "ALREADY EXISTS - ADD REJECTED" TO ERR-MESSAGE
039000         PERFORM 290-WRITE-PERSON-ERROR THRU 290-EXIT
039100         GO TO 220-EXIT.
039200
039300     IF PERSON-COUNT = 150
039400         MOVE "PERSON TABLE FULL - ADD REJECTED" TO ERR-MESSAGE
039500         PERFORM 290-WRITE-PERSON-ERROR THRU 290-EXIT
039600         GO TO 220-EXIT.
039700
039800     ADD 1 TO PERSON-COUNT.
039900     SET PT-IDX TO PERSON-COUNT.
040000     MOVE TRAN-PERS-FIRST-NAME TO PT-FIRST-NAME(PT-IDX).
040100     MOVE TRAN-PERS-LAST-NAME  TO PT-LAST-NAME(PT-IDX).
040200     MOVE TRAN-PERS-ADDRESS    TO PT-ADDRESS(PT-IDX).
040300     MOVE TRAN-PERS-CITY       TO PT-CITY(PT-IDX).
040400     MOVE TRAN-PERS-ZIP        TO PT-ZIP(PT-IDX).
040500     MOVE TRAN-PERS-PHONE      TO PT-PHONE(PT-IDX).
040600     MOVE TRAN-PERS-EMAIL      TO PT-EMAIL(PT-IDX).
040700     ADD 1 TO TRANS-APPLIED.
040800 220-EXIT.
040900     EXIT.
041000
041100 230-UPDATE-PERSON.
041200     MOVE "230-UPDATE-PERSON" TO PARA-NAME.
041300     IF NOT FOUND-PERSON
041400         MOVE "NOT FOUND - UPDATE REJECTED" TO ERR-MESSAGE
041500         PERFORM 290-WRITE-PERSON-ERROR THRU 290-EXIT
041600         GO TO 230-EXIT.
041700
041800     SET PT-IDX TO WS-FOUND-IDX.
041900     MOVE TRAN-PERS-ADDRESS    TO PT-ADDRESS(PT-IDX).
042000     MOVE TRAN-PERS-CITY       TO PT-CITY(PT-IDX).
042100     MOVE TRAN-PERS-ZIP        TO PT-ZIP(PT-IDX).
042200     MOVE TRAN-PERS-PHONE      TO PT-PHONE(PT-IDX).
042300     MOVE TRAN-PERS-EMAIL      TO PT-EMAIL(PT-IDX).
042400     ADD 1 TO TRANS-APPLIED.
042500 230-EXIT.
042600     EXIT.
042700
042800 240-DELETE-PERSON.
042900     MOVE "240-DELETE-PERSON" TO PARA-NAME.
043000     IF NOT FOUND-PERSON
043100         MOVE "NOT FOUND - DELETE REJECTED" TO ERR-MESSAGE
043200         PERFORM 290-WRITE-PERSON-ERROR THRU 290-EXIT
043300         GO TO 240-EXIT.
043400
043500     IF WS-FOUND-IDX < PERSON-COUNT
043600         PERFORM 245-SHIFT-PERSON-TABLE THRU 245-EXIT
043700             VARYING WS-SHIFT-IDX FROM WS-FOUND-IDX BY 1
043800             UNTIL WS-SHIFT-IDX >= PERSON-COUNT.
043900
044000     SUBTRACT 1 FROM PERSON-COUNT.
044100     ADD 1 TO TRANS-APPLIED.
044200 240-EXIT.
044300     EXIT.
044400
044500 245-SHIFT-PERSON-TABLE.
044600     MOVE PERSON-TAB-REC(WS-SHIFT-IDX + 1)
044700         TO PERSON-TAB-REC(WS-SHIFT-IDX).
044800 245-EXIT.
044900     EXIT.
045000
045100 290-WRITE-PERSON-ERROR.
045200     MOVE SPACES TO WS-HOLD-KEY1.
045300     MOVE TRAN-PERS-FIRST-NAME TO WS-HOLD-KEY1(1:20).
045400     MOVE TRAN-PERS-LAST-NAME  TO WS-HOLD-KEY1(21:25).
045500     MOVE "PERSON"  TO ERR-SOURCE.
045600     MOVE WS-HOLD-KEY1(1:45) TO ERR-KEY.
045700     PERFORM 800-WRITE-ERROR-LOG THRU 800-EXIT.
045800     ADD 1 TO TRANS-REJECTED.
045900 290-EXIT.
046000     EXIT.
046100
046200*----------------------------------------------------------------
046300*  FIRE STATION MAINTENANCE
046400*----------------------------------------------------------------
046500 300-APPLY-STATION-TRANSACTION.
046600     MOVE "300-APPLY-STATION-TRAN" TO PARA-NAME.
046700     PERFORM 310-FIND-STATION THRU 310-EXIT.
046800     EVALUATE TRUE
046900         WHEN TRAN-ADD
047000             PERFORM 320-ADD-STATION THRU 320-EXIT
047100         WHEN TRAN-UPDATE
047200             PERFORM 330-UPDATE-STATION THRU 330-EXIT
047300         WHEN TRAN-DELETE
047400             PERFORM 340-DELETE-STATION THRU 340-EXIT
047500     END-EVALUATE.
047600 300-EXIT.
047700     EXIT.
047800
047900 310-FIND-STATION.
048000     MOVE "N" TO WS-STATION-FOUND-SW.
048100     MOVE SPACES TO WS-HOLD-KEY1.
048200     MOVE TRAN-STA-ADDRESS TO WS-HOLD-KEY1(1:30).
048300     INSPECT WS-HOLD-KEY1 CONVERTING WS-LOWER-CASE
048400         TO WS-UPPER-CASE.
048500
048600     IF STATION-COUNT = 0
048700         GO TO 310-EXIT.
048800
048900     PERFORM 315-SCAN-STATION-TABLE THRU 315-EXIT
049000         VARYING ST-IDX FROM 1 BY 1
049100         UNTIL ST-IDX > STATION-COUNT OR FOUND-STATION.
049200 310-EXIT.
049300     EXIT.
049400
049500 315-SCAN-STATION-TABLE.
049600     MOVE SPACES TO WS-HOLD-KEY2.
049700     MOVE ST-ADDRESS(ST-IDX) TO WS-HOLD-KEY2(1:30).
049800     INSPECT WS-HOLD-KEY2 CONVERTING WS-LOWER-CASE
049900         TO WS-UPPER-CASE.
050000     IF WS-HOLD-KEY1(1:30) = WS-HOLD-KEY2(1:30)
050100         MOVE "Y" TO WS-STATION-FOUND-SW
050200         MOVE ST-IDX TO WS-FOUND-IDX.
050300 315-EXIT.
050400     EXIT.
050500
050600 320-ADD-STATION.
050700     MOVE "320-ADD-STATION" TO PARA-NAME.
050800     IF FOUND-STATION
050900         MOVE "ALREADY EXISTS - ADD REJECTED" TO ERR-MESSAGE
051000         PERFORM 390-WRITE-STATION-ERROR THRU 390-EXIT
051100         GO TO 320-EXIT.
051200
051300     IF STATION-COUNT = 75
051400         MOVE "STATION TABLE FULL - ADD REJECTED" TO ERR-MESSAGE
051500         PERFORM 390-WRITE-STATION-ERROR THRU 390-EXIT
051600         GO TO 320-EXIT.
051700
051800     ADD 1 TO STATION-COUNT.
051900     SET ST-IDX TO STATION-COUNT.
052000     MOVE TRAN-STA-ADDRESS TO ST-ADDRESS(ST-IDX).
052100     MOVE TRAN-STA-NBR     TO ST-NBR(ST-IDX).
052200     ADD 1 TO TRANS-APPLIED.
052300 320-EXIT.
052400     EXIT.
052500
052600 330-UPDATE-STATION.
052700     MOVE "330-UPDATE-STATION" TO PARA-NAME.
052800     IF NOT FOUND-STATION
052900         MOVE "NOT FOUND - UPDATE REJECTED" TO ERR-MESSAGE
053000         PERFORM 390-WRITE-STATION-ERROR THRU 390-EXIT
053100         GO TO 330-EXIT.
053200
053300     SET ST-IDX TO WS-FOUND-IDX.
053400     MOVE TRAN-STA-NBR TO ST-NBR(ST-IDX).
053500     ADD 1 TO TRANS-APPLIED.
053600 330-EXIT.
053700     EXIT.
053800
053900 340-DELETE-STATION.
054000     MOVE "340-DELETE-STATION" TO PARA-NAME.
054100     IF NOT FOUND-STATION
054200         MOVE "NOT FOUND - DELETE REJECTED" TO ERR-MESSAGE
054300         PERFORM 390-WRITE-STATION-ERROR THRU 390-EXIT
054400         GO TO 340-EXIT.
054500
054600     IF WS-FOUND-IDX < STATION-COUNT
054700         PERFORM 345-SHIFT-STATION-TABLE THRU 345-EXIT
054800             VARYING WS-SHIFT-IDX FROM WS-FOUND-IDX BY 1
054900             UNTIL WS-SHIFT-IDX >= STATION-COUNT.
055000
055100     SUBTRACT 1 FROM STATION-COUNT.
055200     ADD 1 TO TRANS-APPLIED.
055300 340-EXIT.
055400     EXIT.
055500
055600 345-SHIFT-STATION-TABLE.
055700     MOVE STATION-TAB-REC(WS-SHIFT-IDX + 1)
055800         TO STATION-TAB-REC(WS-SHIFT-IDX).
055900 345-EXIT.
056000     EXIT.
056100
056200 390-WRITE-STATION-ERROR.
056300     MOVE "STATION" TO ERR-SOURCE.
056400     MOVE TRAN-STA-ADDRESS TO ERR-KEY(1:30).
056500     PERFORM 800-WRITE-ERROR-LOG THRU 800-EXIT.
056600     ADD 1 TO TRANS-REJECTED.
056700 390-EXIT.
056800     EXIT.
056900
057000*----------------------------------------------------------------
057100*  MEDICAL HISTORY MAINTENANCE
057200*----------------------------------------------------------------
057300 400-APPLY-MEDICAL-TRANSACTION.
057400     MOVE "400-APPLY-MEDICAL-TRAN" TO PARA-NAME.
057500     PERFORM 410-FIND-MEDICAL THRU 410-EXIT.
057600     EVALUATE TRUE
057700         WHEN TRAN-ADD
057800             PERFORM 420-ADD-MEDICAL THRU 420-EXIT
057900         WHEN TRAN-UPDATE
058000             PERFORM 430-UPDATE-MEDICAL THRU 430-EXIT
058100         WHEN TRAN-DELETE
058200             PERFORM 440-DELETE-MEDICAL THRU 440-EXIT
058300     END-EVALUATE.
058400 400-EXIT.
058500     EXIT.
058600
058700 410-FIND-MEDICAL.
058800     MOVE "N" TO WS-MEDICAL-FOUND-SW.
058900     MOVE SPACES TO WS-HOLD-KEY1.
059000     MOVE TRAN-MED-FIRST-NAME TO WS-HOLD-KEY1(1:20).
059100     MOVE TRAN-MED-LAST-NAME  TO WS-HOLD-KEY1(21:25).
059200     INSPECT WS-HOLD-KEY1 CONVERTING WS-LOWER-CASE
059300         TO WS-UPPER-CASE.
059400
059500     IF MEDICAL-COUNT = 0
059600         GO TO 410-EXIT.
059700
059800     PERFORM 415-SCAN-MEDICAL-TABLE THRU 415-EXIT
059900         VARYING MT-IDX FROM 1 BY 1
060000         UNTIL MT-IDX > MEDICAL-COUNT OR FOUND-MEDICAL.
060100 410-EXIT.
060200     EXIT.
060300
060400 415-SCAN-MEDICAL-TABLE.
060500     MOVE SPACES TO WS-HOLD-KEY2.
060600     MOVE MT-FIRST-NAME(MT-IDX) TO WS-HOLD-KEY2(1:20).
060700     MOVE MT-LAST-NAME(MT-IDX)  TO WS-HOLD-KEY2(21:25).
060800     INSPECT WS-HOLD-KEY2 CONVERTING WS-LOWER-CASE
060900         TO WS-UPPER-CASE.
061000     IF WS-HOLD-KEY1 = WS-HOLD-KEY2
061100         MOVE "Y" TO WS-MEDICAL-FOUND-SW
061200         MOVE MT-IDX TO WS-FOUND-IDX.
061300 415-EXIT.
061400     EXIT.
061500
061600 420-ADD-MEDICAL.
061700     MOVE "420-ADD-MEDICAL" TO PARA-NAME.
061800     IF FOUND-MEDICAL
061900         MOVE "ALREADY EXISTS - ADD REJECTED" TO ERR-MESSAGE
062000         PERFORM 490-WRITE-MEDICAL-ERROR THRU 490-EXIT
062100         GO TO 420-EXIT.
062200
062300     IF MEDICAL-COUNT = 150
062400         MOVE "MEDICAL TABLE FULL - ADD REJECTED" TO ERR-MESSAGE
062500         PERFORM 490-WRITE-MEDICAL-ERROR THRU 490-EXIT
062600         GO TO 420-EXIT.
062700
062800     ADD 1 TO MEDICAL-COUNT.
062900     SET MT-IDX TO MEDICAL-COUNT.
063000     MOVE TRAN-MED-FIRST-NAME TO MT-FIRST-NAME(MT-IDX).
063100     MOVE TRAN-MED-LAST-NAME  TO MT-LAST-NAME(MT-IDX).
063200     MOVE TRAN-MED-BIRTH-DATE TO MT-BIRTH-DATE(MT-IDX).
063300     MOVE TRAN-MED-MEDN-COUNT TO MT-MEDN-COUNT(MT-IDX).
063400     MOVE TRAN-MED-MEDICATION(1) TO MT-MEDICATION(MT-IDX, 1).
063500     MOVE TRAN-MED-MEDICATION(2) TO MT-MEDICATION(MT-IDX, 2).
063600     MOVE TRAN-MED-MEDICATION(3) TO MT-MEDICATION(MT-IDX, 3).
063700     MOVE TRAN-MED-MEDICATION(4) TO MT-MEDICATION(MT-IDX, 4).
063800     MOVE TRAN-MED-MEDICATION(5) TO MT-MEDICATION(MT-IDX, 5).
063900     MOVE TRAN-MED-ALRGY-COUNT TO MT-ALRGY-COUNT(MT-IDX).
064000     MOVE TRAN-MED-ALLERGY(1) TO MT-ALLERGY(MT-IDX, 1).
064100     MOVE TRAN-MED-ALLERGY(2) TO MT-ALLERGY(MT-IDX, 2).
064200     MOVE TRAN-MED-ALLERGY(3) TO MT-ALLERGY(MT-IDX, 3).
064300     MOVE TRAN-MED-ALLERGY(4) TO MT-ALLERGY(MT-IDX, 4).
064400     MOVE TRAN-MED-ALLERGY(5) TO MT-ALLERGY(MT-IDX, 5).
064500     ADD 1 TO TRANS-APPLIED.
064600 420-EXIT.
064700     EXIT.
064800
064900 430-UPDATE-MEDICAL.
065000     MOVE "430-UPDATE-MEDICAL" TO PARA-NAME.
065100     IF NOT FOUND-MEDICAL
065200         MOVE "NOT FOUND - UPDATE REJECTED" TO ERR-MESSAGE
065300         PERFORM 490-WRITE-MEDICAL-ERROR THRU 490-EXIT
065400         GO TO 430-EXIT.
065500
065600     SET MT-IDX TO WS-FOUND-IDX.
065700     MOVE TRAN-MED-BIRTH-DATE TO MT-BIRTH-DATE(MT-IDX).
065800     MOVE TRAN-MED-MEDN-COUNT TO MT-MEDN-COUNT(MT-IDX).
065900     MOVE TRAN-MED-MEDICATION(1) TO MT-MEDICATION(MT-IDX, 1).
066000     MOVE TRAN-MED-MEDICATION(2) TO MT-MEDICATION(MT-IDX, 2).
066100     MOVE TRAN-MED-MEDICATION(3) TO MT-MEDICATION(MT-IDX, 3).
066200     MOVE TRAN-MED-MEDICATION(4) TO MT-MEDICATION(MT-IDX, 4).
066300     MOVE TRAN-MED-MEDICATION(5) TO MT-MEDICATION(MT-IDX, 5).
066400     MOVE TRAN-MED-ALRGY-COUNT TO MT-ALRGY-COUNT(MT-IDX).
066500     MOVE TRAN-MED-ALLERGY(1) TO MT-ALLERGY(MT-IDX, 1).
066600     MOVE TRAN-MED-ALLERGY(2) TO MT-ALLERGY(MT-IDX, 2).
066700     MOVE TRAN-MED-ALLERGY(3) TO MT-ALLERGY(MT-IDX, 3).
066800     MOVE TRAN-MED-ALLERGY(4) TO MT-ALLERGY(MT-IDX, 4).
066900     MOVE TRAN-MED-ALLERGY(5) TO MT-ALLERGY(MT-IDX, 5).
067000     ADD 1 TO TRANS-APPLIED.
067100 430-EXIT.
067200     EXIT.
067300
067400 440-DELETE-MEDICAL.
067500     MOVE "440-DELETE-MEDICAL" TO PARA-NAME.
067600     IF NOT FOUND-MEDICAL
067700         MOVE "NOT FOUND - DELETE REJECTED" TO ERR-MESSAGE
067800         PERFORM 490-WRITE-MEDICAL-ERROR THRU 490-EXIT
067900         GO TO 440-EXIT.
068000
068100     IF WS-FOUND-IDX < MEDICAL-COUNT
068200         PERFORM 445-SHIFT-MEDICAL-TABLE THRU 445-EXIT
068300             VARYING WS-SHIFT-IDX FROM WS-FOUND-IDX BY 1
068400             UNTIL WS-SHIFT-IDX >= MEDICAL-COUNT.
068500
068600     SUBTRACT 1 FROM MEDICAL-COUNT.
068700     ADD 1 TO TRANS-APPLIED.
068800 440-EXIT.
068900     EXIT.
069000
069100 445-SHIFT-MEDICAL-TABLE.
069200     MOVE MEDICAL-TAB-REC(WS-SHIFT-IDX + 1)
069300         TO MEDICAL-TAB-REC(WS-SHIFT-IDX).
069400 445-EXIT.
069500     EXIT.
069600
069700 490-WRITE-MEDICAL-ERROR.
069800     MOVE SPACES TO WS-HOLD-KEY1.
069900     MOVE TRAN-MED-FIRST-NAME TO WS-HOLD-KEY1(1:20).
070000     MOVE TRAN-MED-LAST-NAME  TO WS-HOLD-KEY1(21:25).
070100     MOVE "MEDICAL" TO ERR-SOURCE.
070200     MOVE WS-HOLD-KEY1(1:45) TO ERR-KEY.
070300     PERFORM 800-WRITE-ERROR-LOG THRU 800-EXIT.
070400     ADD 1 TO TRANS-REJECTED.
070500 490-EXIT.
070600     EXIT.
070700
070800*----------------------------------------------------------------
070900*  WRITE THE MAINTAINED TABLES FORWARD TO THE EXTRACT FILES
071000*----------------------------------------------------------------
071100 500-WRITE-EXTRACTS.
071200     MOVE "500-WRITE-EXTRACTS" TO PARA-NAME.
071300     IF PERSON-COUNT > 0
071400         PERFORM 510-WRITE-PERSON-EXTRACT THRU 510-EXIT
071500             VARYING PT-IDX FROM 1 BY 1
071600             UNTIL PT-IDX > PERSON-COUNT.
071700     IF STATION-COUNT > 0
071800         PERFORM 520-WRITE-STATION-EXTRACT THRU 520-EXIT
071900             VARYING ST-IDX FROM 1 BY 1
072000             UNTIL ST-IDX > STATION-COUNT.
072100     IF MEDICAL-COUNT > 0
072200         PERFORM 530-WRITE-MEDICAL-EXTRACT THRU 530-EXIT
072300             VARYING MT-IDX FROM 1 BY 1
072400             UNTIL MT-IDX > MEDICAL-COUNT.
072500 500-EXIT.
072600     EXIT.
072700
072800 510-WRITE-PERSON-EXTRACT.
072900     MOVE PERSON-TAB-REC(PT-IDX) TO PERSON-MASTER-REC.
073000     WRITE PERSON-EXTRACT-FILE-REC FROM PERSON-MASTER-REC.
073100     ADD 1 TO RECORDS-READ.
073200 510-EXIT.
073300     EXIT.
073400
073500 520-WRITE-STATION-EXTRACT.
073600     MOVE STATION-TAB-REC(ST-IDX) TO STATION-MASTER-REC.
073700     WRITE STATION-EXTRACT-FILE-REC FROM STATION-MASTER-REC.
073800 520-EXIT.
073900     EXIT.
074000
074100 530-WRITE-MEDICAL-EXTRACT.
074200     MOVE MEDICAL-TAB-REC(MT-IDX) TO MEDICAL-MASTER-REC.
074300     WRITE MEDICAL-EXTRACT-FILE-REC FROM MEDICAL-MASTER-REC.
074400 530-EXIT.
074500     EXIT.
074600
074700*----------------------------------------------------------------
074800*  COMMON ERROR-LOG WRITER - ERR-SOURCE/ERR-KEY/ERR-MESSAGE
074900*  ARE SET BY THE CALLER BEFORE THIS IS PERFORMED
075000*----------------------------------------------------------------
075100 800-WRITE-ERROR-LOG.
075200     MOVE WS-DATE-MM TO ERR-DATE(1:2).
075300     MOVE "/"        TO ERR-DATE(3:1).
075400     MOVE WS-DATE-DD TO ERR-DATE(4:2).
075500     MOVE "/"        TO ERR-DATE(6:1).
075600     MOVE WS-DATE-YY TO ERR-DATE(7:2).
075700     WRITE ERROR-LOG-REC FROM WS-ERROR-LOG-DETAIL.
075800 800-EXIT.
075900     EXIT.
076000
076100 700-CLOSE-FILES.
076200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
076300     CLOSE PERSON-MASTER, STATION-MASTER, MEDICAL-MASTER,
076400           TRANSACTION-FILE, PERSON-EXTRACT, STATION-EXTRACT,
076500           MEDICAL-EXTRACT, ERROR-LOG, SYSOUT.
076600 700-EXIT.
076700     EXIT.
076800
076900 900-CLEANUP.
077000     MOVE "900-CLEANUP" TO PARA-NAME.
077100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
077200
077300     DISPLAY "** MASTER RECORDS READ **".
077400     DISPLAY RECORDS-READ.
077500     DISPLAY "** TRANSACTIONS READ **".
077600     DISPLAY TRANS-READ.
077700     DISPLAY "** TRANSACTIONS APPLIED **".
077800     DISPLAY TRANS-APPLIED.
077900     DISPLAY "** TRANSACTIONS REJECTED **".
078000     DISPLAY TRANS-REJECTED.
078100
078200     DISPLAY "******** NORMAL END OF JOB ALRTLOAD ********".
078300 900-EXIT.
078400     EXIT.
078500
078600 1000-ABEND-RTN.
078700     WRITE SYSOUT-REC FROM ABEND-REC.
078800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
078900     DISPLAY "*** ABNORMAL END OF JOB-ALRTLOAD ***" UPON CONSOLE.
079000     MOVE 1 TO RETURN-CODE.
079100     DIVIDE ZERO-VAL INTO ONE-VAL.
079200     GOBACK.
