000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ALRTRPT.
000300 AUTHOR. D L FENWICK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/18/88.
000600 DATE-COMPILED. 04/18/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900****************************************************************
001000*                     C H A N G E    L O G
001100*----------------------------------------------------------------
001200* 041888  DLF  ORIGINAL - BUILDS THE FOUR SAFETYNET ALERT REPORT  CL041888
001300*              SECTIONS (STATION COVERAGE, PHONE ALERT, CHILD
001400*              ALERT, FIRE) OFF THE EXTRACT FILES LEFT BY
001500*              ALRTLOAD.
001600* 091588  DLF  FS SECTION NOW COUNTS ADULTS/CHILDREN EVEN WHEN    CL091588
001700*              SOME RESIDENTS HAVE NO MEDICAL RECORD - COUNTY
001800*              OFFICE WAS GETTING SHORT TOTALS.
001900* 040290  MKO  ADDED THE LEADING/TRAILING BLANK TRIM ON CHILD     CL040290
002000*              ALERT AND FIRE ADDRESSES VIA CALL 'TRIMADR' -
002100*              INDENTED ADDRESS CARDS WERE MISSING EVERY MATCH.
002200* 110393  MKO  RENAMED WORKING-STORAGE TO THE WS- / REQ- PREFIX   CL110393
002300*              STANDARD ADOPTED SHOP-WIDE THIS YEAR.
002400* 062598  TJB  TICKET 5518 - REVIEWED ALL DATE FIELDS FOR THE       CR5518
002500*              Y2K PROJECT.  BIRTH-DATE IS ALREADY CCYYMMDD.
002600* 021700  TJB  TICKET 5819 - Y2K CERTIFICATION SIGN-OFF.            CR5819
002700* 091401  SAQ  TICKET 6055 - CHILD ALERT NOW SUPPRESSES THE         CR6055
002800*              HOUSEHOLD-MEMBERS LIST WHEN THERE ARE NO
002900*              CHILDREN, PER THE COUNTY OFFICE'S WRITE-UP.
003000* 081502  SAQ  TICKET 6140 - RECOMPILED UNDER THE NEW COMPILER      CR6140
003100*              RELEASE, NO LOGIC CHANGE.
003200****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SYSOUT
004400     ASSIGN TO UT-S-SYSOUT
004500       ORGANIZATION IS SEQUENTIAL.
004600
004700     SELECT PERSON-EXTRACT
004800     ASSIGN TO UT-S-PERSEXT
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS PFCODE.
005100
005200     SELECT STATION-EXTRACT
005300     ASSIGN TO UT-S-STAEXT
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS SFCODE.
005600
005700     SELECT MEDICAL-EXTRACT
005800     ASSIGN TO UT-S-MEDEXT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS MFCODE.
006100
006200     SELECT REQUEST-FILE
006300     ASSIGN TO UT-S-ALRTREQ
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS RFCODE.
006600
006700     SELECT ALERT-REPORT
006800     ASSIGN TO UT-S-ALRTRPT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS AFCODE.
007100
007200     SELECT ERROR-LOG
007300     ASSIGN TO UT-S-ALRTERR
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS EFCODE.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC  PIC X(130).
008600
008700 FD  PERSON-EXTRACT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 154 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS PERSON-EXTRACT-FILE-REC.
009300 01  PERSON-EXTRACT-FILE-REC  PIC X(154).
009400
009500 FD  STATION-EXTRACT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 35 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS STATION-EXTRACT-FILE-REC.
010100 01  STATION-EXTRACT-FILE-REC  PIC X(35).
010200
010300 FD  MEDICAL-EXTRACT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 310 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS MEDICAL-EXTRACT-FILE-REC.
010900 01  MEDICAL-EXTRACT-FILE-REC  PIC X(310).
011000
011100****** ONE REQUEST CARD PER REPORT SECTION WANTED
011200 FD  REQUEST-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 40 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS REQUEST-FILE-REC.
011800 01  REQUEST-FILE-REC  PIC X(40).
011900
012000 FD  ALERT-REPORT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 132 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS ALERT-REPORT-REC.
012600 01  ALERT-REPORT-REC  PIC X(132).
012700
012800 FD  ERROR-LOG
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 132 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS ERROR-LOG-REC.
013400 01  ERROR-LOG-REC  PIC X(132).
013500
013600 WORKING-STORAGE SECTION.
013700
013800 01  FILE-STATUS-CODES.
013900     05  PFCODE                  PIC X(2).
014000         88 NO-MORE-PERSONS   VALUE "10".
014100     05  SFCODE                  PIC X(2).
014200         88 NO-MORE-STATIONS  VALUE "10".
014300     05  MFCODE                  PIC X(2).
014400         88 NO-MORE-MEDICALS  VALUE "10".
014500     05  RFCODE                  PIC X(2).
014600         88 NO-MORE-REQUESTS  VALUE "10".
014700     05  AFCODE                  PIC X(2).
014800     05  EFCODE                  PIC X(2).
014900     05  FILLER                  PIC X(2).
015000
015100** ONE WORKING COPY OF EACH MASTER RECORD - READ INTO FROM THE
015200** EXTRACT FILES, THEN MOVED INTO THE TABLE ROW BELOW
015300 COPY PERSMAST.
015400 COPY STAMAST.
015500 COPY MEDMAST.
015600
015700** QSAM FILE
015800 COPY ALRTREQ.
015900
016000** WORKING TABLES - SHARED SHAPE WITH ALRTLOAD
016100 COPY ALRTTAB.
016200
016300 01  WS-ERROR-LOG-DETAIL.
016400     05  ERR-DATE                PIC X(08).
016500     05  FILLER                  PIC X(02) VALUE SPACES.
016600     05  ERR-SOURCE              PIC X(10).
016700     05  FILLER                  PIC X(02) VALUE SPACES.
016800     05  ERR-KEY                 PIC X(50).
016900     05  FILLER                  PIC X(02) VALUE SPACES.
017000     05  ERR-MESSAGE             PIC X(50).
017100     05  FILLER                  PIC X(08) VALUE SPACES.
017200
017300 01  WS-DATE                     PIC 9(6).
017400 01  WS-DATE-R REDEFINES WS-DATE.
017500     05  WS-DATE-YY              PIC 9(2).
017600     05  WS-DATE-MM              PIC 9(2).
017700     05  WS-DATE-DD              PIC 9(2).
017800
017900 01  WS-DATE8                    PIC 9(8).
018000 01  WS-DATE8-R REDEFINES WS-DATE8.
018100     05  WS-DATE8-CC             PIC 9(2).
018200     05  WS-DATE8-YY             PIC 9(2).
018300     05  WS-DATE8-MM             PIC 9(2).
018400     05  WS-DATE8-DD             PIC 9(2).
018500
018600 01  WS-HOLD-KEYS.
018700     05  WS-HOLD-KEY1            PIC X(45).
018800     05  WS-HOLD-KEY2            PIC X(45).
018900     05  FILLER                  PIC X(01).
019000
019100 01  WS-CASE-FOLD-TABLES.
019200     05  WS-LOWER-CASE   PIC X(26)
019300         VALUE "abcdefghijklmnopqrstuvwxyz".
019400     05  WS-UPPER-CASE   PIC X(26)
019500         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019600     05  FILLER                  PIC X(01).
019700
019800 01  WS-FOUND-SWITCHES.
019900     05  WS-STATION-MATCH-SW     PIC X(1) VALUE "N".
020000         88  FOUND-ANY-STATION     VALUE "Y".
020100     05  WS-MEDICAL-FOUND-SW     PIC X(1) VALUE "N".
020200         88  FOUND-MEDICAL          VALUE "Y".
020300     05  WS-AGE-VALID-SW         PIC X(1) VALUE "N".
020400         88  AGE-IS-VALID           VALUE "Y".
020500     05  FILLER                  PIC X(01).
020600
020700 01  WS-REQUEST-FIELDS.
020800     05  WS-REQ-STA-NBR-D        PIC Z9.
020900     05  WS-TRIMMED-ADDRESS      PIC X(30).
021000     05  FILLER                  PIC X(01).
021100
021200 01  COUNTERS-AND-ACCUMULATORS.
021300     05  RECORDS-READ            PIC S9(9) COMP.
021400     05  REQUESTS-READ           PIC S9(9) COMP.
021500     05  WS-FOUND-IDX            PIC 9(03) COMP.
021600     05  WS-ADULT-COUNT          PIC 9(03) COMP.
021700     05  WS-CHILD-COUNT          PIC 9(03) COMP.
021800     05  WS-COMPUTED-AGE         PIC 9(03) COMP.
021900     05  WS-MED-IDX              PIC 9(02) COMP.
022000     05  WS-ALRGY-IDX            PIC 9(02) COMP.
022100     05  FILLER                  PIC X(01).
022200
022300*----------------------------------------------------------------
022400*  LINKAGE AREAS FOR THE TWO SUBPROGRAMS THIS PROGRAM CALLS
022500*----------------------------------------------------------------
022600 01  AGECALC-LINKAGE.
022700     05  AL-BIRTH-DATE           PIC 9(08).
022800     05  AL-CURRENT-DATE         PIC 9(08).
022900     05  AL-COMPUTED-AGE         PIC 9(03).
023000     05  AL-RETURN-CODE          PIC S9(4) COMP.
023100         88  AL-AGE-OK             VALUE 0.
023200         88  AL-FUTURE-BIRTHDATE   VALUE 1.
023300
023400 01  TRIMADR-LINKAGE.
023500     05  TA-ADDRESS-IN           PIC X(30).
023600     05  TA-ADDRESS-OUT          PIC X(30).
023700
023800*----------------------------------------------------------------
023900*  PRINT LINES - ONE GROUP PER REPORT SECTION
024000*----------------------------------------------------------------
024100 01  WS-FS-HDR-REC.
024200     05  FILLER                  PIC X(8)  VALUE "STATION ".
024300     05  FS-HDR-STA-NBR          PIC 99.
024400     05  FILLER                  PIC X(9)  VALUE " COVERAGE".
024500     05  FILLER                  PIC X(113) VALUE SPACES.
024600
024700 01  WS-FS-DETAIL-REC.
024800     05  FS-DET-FIRST-NAME       PIC X(20).
024900     05  FILLER                  PIC X(2) VALUE SPACES.
025000     05  FS-DET-LAST-NAME        PIC X(25).
025100     05  FILLER                  PIC X(2) VALUE SPACES.
025200     05  FS-DET-ADDRESS          PIC X(30).
025300     05  FILLER                  PIC X(2) VALUE SPACES.
025400     05  FS-DET-PHONE            PIC X(14).
025500     05  FILLER                  PIC X(37) VALUE SPACES.
025600
025700 01  WS-FS-TRAILER-REC.
025800     05  FS-TRL-LITERAL          PIC X(10).
025900     05  FS-TRL-COUNT            PIC ZZ9.
026000     05  FILLER                  PIC X(119) VALUE SPACES.
026100
026200 01  WS-PA-HDR-REC.
026300     05  FILLER                  PIC X(20) VALUE
026400         "PHONE ALERT STATION ".
026500     05  PA-HDR-STA-NBR          PIC 99.
026600     05  FILLER                  PIC X(110) VALUE SPACES.
026700
026800 01  WS-PA-DETAIL-REC.
026900     05  PA-DET-PHONE            PIC X(14).
027000     05  FILLER                  PIC X(118) VALUE SPACES.
027100
027200 01  WS-CA-HDR-REC.
027300     05  FILLER                  PIC X(15) VALUE
027400         "CHILD ALERT AT ".
027500     05  CA-HDR-ADDRESS          PIC X(30).
027600     05  FILLER                  PIC X(87) VALUE SPACES.
027700
027800 01  WS-CA-CHILD-REC.
027900     05  CA-CH-FIRST-NAME        PIC X(20).
028000     05  FILLER                  PIC X(2) VALUE SPACES.
028100     05  CA-CH-LAST-NAME         PIC X(25).
028200     05  FILLER                  PIC X(2) VALUE SPACES.
028300     05  CA-CH-AGE               PIC ZZ9.
028400     05  FILLER                  PIC X(2) VALUE SPACES.
028500     05  CA-CH-PHONE             PIC X(14).
028600     05  FILLER                  PIC X(64) VALUE SPACES.
028700
028800 01  WS-CA-HHMEMBERS-HDR-REC.
028900     05  FILLER                  PIC X(24) VALUE
029000         "OTHER HOUSEHOLD MEMBERS:".
029100     05  FILLER                  PIC X(108) VALUE SPACES.
029200
029300 01  WS-CA-ADULT-REC.
029400     05  CA-AD-FIRST-NAME        PIC X(20).
029500     05  FILLER                  PIC X(2) VALUE SPACES.
029600     05  CA-AD-LAST-NAME         PIC X(25).
029700     05  FILLER                  PIC X(85) VALUE SPACES.
029800
029900 01  WS-CA-NONE-REC.
030000     05  FILLER                  PIC X(27) VALUE
030100         "NO CHILDREN AT THIS ADDRESS".
030200     05  FILLER                  PIC X(105) VALUE SPACES.
030300
030400 01  WS-FI-HDR-REC.
030500     05  FILLER                  PIC X(8)  VALUE "FIRE AT ".
030600     05  FI-HDR-ADDRESS          PIC X(30).
030700     05  FILLER                  PIC X(11) VALUE " - STATION ".
030800     05  FI-HDR-STA-NBR          PIC 99.
030900     05  FILLER                  PIC X(81) VALUE SPACES.
031000
031100 01  WS-FI-DETAIL-REC.
031200     05  FI-DET-FIRST-NAME       PIC X(20).
031300     05  FILLER                  PIC X(2) VALUE SPACES.
031400     05  FI-DET-LAST-NAME        PIC X(25).
031500     05  FILLER                  PIC X(2) VALUE SPACES.
031600     05  FI-DET-PHONE            PIC X(14).
031700     05  FILLER                  PIC X(2) VALUE SPACES.
031800     05  FI-DET-AGE              PIC ZZ9.
031900     05  FILLER                  PIC X(64) VALUE SPACES.
032000
032100 01  WS-FI-MED-REC.
032200     05  FILLER                  PIC X(4)  VALUE SPACES.
032300     05  FILLER                  PIC X(12) VALUE "MEDICATION: ".
032400     05  FI-MED-NAME             PIC X(30).
032500     05  FILLER                  PIC X(86) VALUE SPACES.
032600
032700 01  WS-FI-ALRGY-REC.
032800     05  FILLER                  PIC X(4)  VALUE SPACES.
032900     05  FILLER                  PIC X(9)  VALUE "ALLERGY: ".
033000     05  FI-ALRGY-NAME           PIC X(20).
033100     05  FILLER                  PIC X(99) VALUE SPACES.
033200
033300 COPY ABENDREC.
033400
033500 PROCEDURE DIVISION.
033600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033700     PERFORM 050-LOAD-PERSON-TABLE THRU 050-EXIT
033800         VARYING PT-IDX FROM 1 BY 1 UNTIL NO-MORE-PERSONS.
033900     PERFORM 060-LOAD-STATION-TABLE THRU 060-EXIT
034000         VARYING ST-IDX FROM 1 BY 1 UNTIL NO-MORE-STATIONS.
034100     PERFORM 070-LOAD-MEDICAL-TABLE THRU 070-EXIT
034200         VARYING MT-IDX FROM 1 BY 1 UNTIL NO-MORE-MEDICALS.
034300     PERFORM 100-MAINLINE THRU 100-EXIT
034400         UNTIL NO-MORE-REQUESTS.
034500     PERFORM 980-CLEANUP THRU 980-EXIT.
034600     MOVE ZERO TO RETURN-CODE.
034700     GOBACK.
034800
034900 000-HOUSEKEEPING.
035000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035100     DISPLAY "******** BEGIN JOB ALRTRPT ********".
035200     ACCEPT WS-DATE FROM DATE.
035300     MOVE 19 TO WS-DATE8-CC.
035400     MOVE WS-DATE-YY TO WS-DATE8-YY.
035500     MOVE WS-DATE-MM TO WS-DATE8-MM.
035600     MOVE WS-DATE-DD TO WS-DATE8-DD.
035700     IF WS-DATE-YY < 50
035800         MOVE 20 TO WS-DATE8-CC.
035900
036000     OPEN INPUT  PERSON-EXTRACT, STATION-EXTRACT, MEDICAL-EXTRACT,
036100                 REQUEST-FILE.
036200     OPEN OUTPUT ALERT-REPORT, ERROR-LOG, SYSOUT.
036300
036400     INITIALIZE COUNTERS-AND-ACCUMULATORS, PERSON-TABLE,
036500                STATION-TABLE, MEDICAL-TABLE.
036600
036700     READ PERSON-EXTRACT INTO PERSON-MASTER-REC
036800         AT END
036900         MOVE "10" TO PFCODE.
037000     READ STATION-EXTRACT INTO STATION-MASTER-REC
037100         AT END
037200         MOVE "10" TO SFCODE.
037300     READ MEDICAL-EXTRACT INTO MEDICAL-MASTER-REC
037400         AT END
037500         MOVE "10" TO MFCODE.
037600     READ REQUEST-FILE INTO ALRTREQ-REC
037700         AT END
037800         MOVE "10" TO RFCODE.
037900 000-EXIT.
038000     EXIT.
038100
038200 050-LOAD-PERSON-TABLE.
038300     MOVE "050-LOAD-PERSON-TABLE" TO PARA-NAME.
038400     MOVE PERSON-MASTER-REC TO PERSON-TAB-REC(PT-IDX).
038500     ADD 1 TO PERSON-COUNT.
038600     ADD 1 TO RECORDS-READ.
038700     READ PERSON-EXTRACT INTO PERSON-MASTER-REC
038800         AT END
038900         MOVE "10" TO PFCODE.
039000 050-EXIT.
039100     EXIT.
039200
039300 060-LOAD-STATION-TABLE.
039400     MOVE "060-LOAD-STATION-TABLE" TO PARA-NAME.
039500     MOVE STATION-MASTER-REC TO STATION-TAB-REC(ST-IDX).
039600     ADD 1 TO STATION-COUNT.
039700     ADD 1 TO RECORDS-READ.
039800     READ STATION-EXTRACT INTO STATION-MASTER-REC
039900         AT END
040000         MOVE "10" TO SFCODE.
040100 060-EXIT.
040200     EXIT.
040300
040400 070-LOAD-MEDICAL-TABLE.
040500     MOVE "070-LOAD-MEDICAL-TABLE" TO PARA-NAME.
040600     MOVE MEDICAL-MASTER-REC TO MEDICAL-TAB-REC(MT-IDX).
040700     ADD 1 TO MEDICAL-COUNT.
040800     ADD 1 TO RECORDS-READ.
040900     READ MEDICAL-EXTRACT INTO MEDICAL-MASTER-REC
041000         AT END
041100         MOVE "10" TO MFCODE.
041200 070-EXIT.
041300     EXIT.
041400
041500 100-MAINLINE.
041600     MOVE "100-MAINLINE" TO PARA-NAME.
041700     ADD 1 TO REQUESTS-READ.
041800     EVALUATE TRUE
041900         WHEN REQ-STATION-COVERAGE
042000             PERFORM 600-PROCESS-FS-REQUEST THRU 600-EXIT
042100         WHEN REQ-PHONE-ALERT
042200             PERFORM 650-PROCESS-PA-REQUEST THRU 650-EXIT
042300         WHEN REQ-CHILD-ALERT
042400             PERFORM 800-PROCESS-CA-REQUEST THRU 800-EXIT
042500         WHEN REQ-FIRE
042600             PERFORM 900-PROCESS-FI-REQUEST THRU 900-EXIT
042700         WHEN OTHER
042800             MOVE "REQUEST"  TO ERR-SOURCE
042900             MOVE REQ-TYPE   TO ERR-KEY
043000             MOVE "INVALID REQUEST TYPE" TO ERR-MESSAGE
043100             PERFORM 990-WRITE-ERROR-LOG THRU 990-EXIT
043200     END-EVALUATE.
043300
043400     READ REQUEST-FILE INTO ALRTREQ-REC
043500         AT END
043600         MOVE "10" TO RFCODE.
043700 100-EXIT.
043800     EXIT.
043900
044000*----------------------------------------------------------------
044100*  STATION COVERAGE (FS)
044200*----------------------------------------------------------------
044300 600-PROCESS-FS-REQUEST.
044400     MOVE "600-PROCESS-FS-REQUEST" TO PARA-NAME.
044500     MOVE "N" TO WS-STATION-MATCH-SW.
044600     MOVE ZERO TO WS-ADULT-COUNT, WS-CHILD-COUNT.
044700
044800     PERFORM 605-SCAN-STATIONS-FS THRU 605-EXIT
044900         VARYING ST-IDX FROM 1 BY 1 UNTIL ST-IDX > STATION-COUNT.
045000
045100     IF NOT FOUND-ANY-STATION
045200         MOVE "STATION" TO ERR-SOURCE
045300         MOVE REQ-STATION-NBR TO WS-REQ-STA-NBR-D
045400         MOVE WS-REQ-STA-NBR-D TO ERR-KEY
045500         MOVE "FIRE STATION NOT FOUND" TO ERR-MESSAGE
045600         PERFORM 990-WRITE-ERROR-LOG THRU 990-EXIT
045700         GO TO 600-EXIT.
045800
045900     PERFORM 630-WRITE-FS-TRAILER THRU 630-EXIT.
046000 600-EXIT.
046100     EXIT.
046200
046300 605-SCAN-STATIONS-FS.
046400     IF ST-NBR(ST-IDX) = REQ-STATION-NBR
046500         IF NOT FOUND-ANY-STATION
046600             MOVE "Y" TO WS-STATION-MATCH-SW
046700             PERFORM 607-WRITE-FS-HEADER THRU 607-EXIT
046800         END-IF
046900         PERFORM 620-SELECT-PERSONS-AT-ADDRESS THRU 620-EXIT
047000     END-IF.
047100 605-EXIT.
047200     EXIT.
047300
047400 607-WRITE-FS-HEADER.
047500     MOVE REQ-STATION-NBR TO FS-HDR-STA-NBR.
047600     WRITE ALERT-REPORT-REC FROM WS-FS-HDR-REC.
047700 607-EXIT.
047800     EXIT.
047900
048000 620-SELECT-PERSONS-AT-ADDRESS.
048100     PERFORM 625-SCAN-PERSONS-AT-ADDR THRU 625-EXIT
048200         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > PERSON-COUNT.
048300 620-EXIT.
048400     EXIT.
048500
048600 625-SCAN-PERSONS-AT-ADDR.
048700     IF PT-ADDRESS(PT-IDX) = ST-ADDRESS(ST-IDX)
048800         MOVE PT-FIRST-NAME(PT-IDX) TO FS-DET-FIRST-NAME
048900         MOVE PT-LAST-NAME(PT-IDX)  TO FS-DET-LAST-NAME
049000         MOVE PT-ADDRESS(PT-IDX)    TO FS-DET-ADDRESS
049100         MOVE PT-PHONE(PT-IDX)      TO FS-DET-PHONE
049200         WRITE ALERT-REPORT-REC FROM WS-FS-DETAIL-REC
049300         PERFORM 950-FIND-MEDICAL-BY-NAME THRU 950-EXIT
049400         PERFORM 960-COMPUTE-AGE THRU 960-EXIT
049500         IF AGE-IS-VALID
049600             IF WS-COMPUTED-AGE > 18
049700                 ADD 1 TO WS-ADULT-COUNT
049800             ELSE
049900                 ADD 1 TO WS-CHILD-COUNT
050000             END-IF
050100         END-IF
050200     END-IF.
050300 625-EXIT.
050400     EXIT.
050500
050600 630-WRITE-FS-TRAILER.
050700     MOVE "ADULTS:   " TO FS-TRL-LITERAL.
050800     MOVE WS-ADULT-COUNT TO FS-TRL-COUNT.
050900     WRITE ALERT-REPORT-REC FROM WS-FS-TRAILER-REC.
051000     MOVE "CHILDREN: " TO FS-TRL-LITERAL.
051100     MOVE WS-CHILD-COUNT TO FS-TRL-COUNT.
051200     WRITE ALERT-REPORT-REC FROM WS-FS-TRAILER-REC.
051300 630-EXIT.
051400     EXIT.
051500
051600*----------------------------------------------------------------
051700*  PHONE ALERT (PA)
051800*----------------------------------------------------------------
051900 650-PROCESS-PA-REQUEST.
052000     MOVE "650-PROCESS-PA-REQUEST" TO PARA-NAME.
052100     MOVE "N" TO WS-STATION-MATCH-SW.
052200
052300     PERFORM 655-SCAN-STATIONS-PA THRU 655-EXIT
052400         VARYING ST-IDX FROM 1 BY 1 UNTIL ST-IDX > STATION-COUNT.
052500
052600     IF NOT FOUND-ANY-STATION
052700         MOVE "STATION" TO ERR-SOURCE
052800         MOVE REQ-STATION-NBR TO WS-REQ-STA-NBR-D
052900         MOVE WS-REQ-STA-NBR-D TO ERR-KEY
053000         MOVE "FIRE STATION NOT FOUND" TO ERR-MESSAGE
053100         PERFORM 990-WRITE-ERROR-LOG THRU 990-EXIT.
053200 650-EXIT.
053300     EXIT.
053400
053500 655-SCAN-STATIONS-PA.
053600     IF ST-NBR(ST-IDX) = REQ-STATION-NBR
053700         IF NOT FOUND-ANY-STATION
053800             MOVE "Y" TO WS-STATION-MATCH-SW
053900             PERFORM 657-WRITE-PA-HEADER THRU 657-EXIT
054000         END-IF
054100         PERFORM 660-SELECT-PERSONS-FOR-PHONE THRU 660-EXIT
054200     END-IF.
054300 655-EXIT.
054400     EXIT.
054500
054600 657-WRITE-PA-HEADER.
054700     MOVE REQ-STATION-NBR TO PA-HDR-STA-NBR.
054800     WRITE ALERT-REPORT-REC FROM WS-PA-HDR-REC.
054900 657-EXIT.
055000     EXIT.
055100
055200 660-SELECT-PERSONS-FOR-PHONE.
055300     PERFORM 665-SCAN-PERSONS-FOR-PHONE THRU 665-EXIT
055400         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > PERSON-COUNT.
055500 660-EXIT.
055600     EXIT.
055700
055800 665-SCAN-PERSONS-FOR-PHONE.
055900     IF PT-ADDRESS(PT-IDX) = ST-ADDRESS(ST-IDX)
056000         MOVE PT-PHONE(PT-IDX) TO PA-DET-PHONE
056100         WRITE ALERT-REPORT-REC FROM WS-PA-DETAIL-REC
056200     END-IF.
056300 665-EXIT.
056400     EXIT.
056500
056600*----------------------------------------------------------------
056700*  CHILD ALERT (CA)
056800*----------------------------------------------------------------
056900 800-PROCESS-CA-REQUEST.
057000     MOVE "800-PROCESS-CA-REQUEST" TO PARA-NAME.
057100     MOVE ZERO TO WS-CHILD-COUNT.
057200     MOVE REQ-ADDRESS TO TA-ADDRESS-IN.
057300     CALL 'TRIMADR' USING TRIMADR-LINKAGE.
057400     MOVE TA-ADDRESS-OUT TO WS-TRIMMED-ADDRESS.
057500
057600     MOVE WS-TRIMMED-ADDRESS TO CA-HDR-ADDRESS.
057700     WRITE ALERT-REPORT-REC FROM WS-CA-HDR-REC.
057800
057900     PERFORM 810-SCAN-PERSONS-FOR-CA THRU 810-EXIT
058000         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > PERSON-COUNT.
058100
058200     IF WS-CHILD-COUNT = 0
058300         WRITE ALERT-REPORT-REC FROM WS-CA-NONE-REC
058400         GO TO 800-EXIT.
058500
058600     WRITE ALERT-REPORT-REC FROM WS-CA-HHMEMBERS-HDR-REC.
058700     PERFORM 830-SCAN-PERSONS-FOR-ADULTS THRU 830-EXIT
058800         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > PERSON-COUNT.
058900 800-EXIT.
059000     EXIT.
059100
059200 810-SCAN-PERSONS-FOR-CA.
059300     IF PT-ADDRESS(PT-IDX) = WS-TRIMMED-ADDRESS
059400         PERFORM 950-FIND-MEDICAL-BY-NAME THRU 950-EXIT
059500         PERFORM 960-COMPUTE-AGE THRU 960-EXIT
059600         IF AGE-IS-VALID AND WS-COMPUTED-AGE NOT > 18
059700             MOVE PT-FIRST-NAME(PT-IDX) TO CA-CH-FIRST-NAME
059800             MOVE PT-LAST-NAME(PT-IDX)  TO CA-CH-LAST-NAME
059900             MOVE WS-COMPUTED-AGE       TO CA-CH-AGE
060000             MOVE PT-PHONE(PT-IDX)      TO CA-CH-PHONE
060100             WRITE ALERT-REPORT-REC FROM WS-CA-CHILD-REC
060200             ADD 1 TO WS-CHILD-COUNT
060300         END-IF
060400     END-IF.
060500 810-EXIT.
060600     EXIT.
060700
060800 830-SCAN-PERSONS-FOR-ADULTS.
060900     IF PT-ADDRESS(PT-IDX) = WS-TRIMMED-ADDRESS
061000         PERFORM 950-FIND-MEDICAL-BY-NAME THRU 950-EXIT
061100         PERFORM 960-COMPUTE-AGE THRU 960-EXIT
061200         IF AGE-IS-VALID AND WS-COMPUTED-AGE > 18
061300             MOVE PT-FIRST-NAME(PT-IDX) TO CA-AD-FIRST-NAME
061400             MOVE PT-LAST-NAME(PT-IDX)  TO CA-AD-LAST-NAME
061500             WRITE ALERT-REPORT-REC FROM WS-CA-ADULT-REC
061600         END-IF
061700     END-IF.
061800 830-EXIT.
061900     EXIT.
062000
062100*----------------------------------------------------------------
062200*  FIRE (FI)
062300*----------------------------------------------------------------
062400 900-PROCESS-FI-REQUEST.
062500     MOVE "900-PROCESS-FI-REQUEST" TO PARA-NAME.
062600     MOVE "N" TO WS-STATION-MATCH-SW.
062700     MOVE REQ-ADDRESS TO TA-ADDRESS-IN.
062800     CALL 'TRIMADR' USING TRIMADR-LINKAGE.
062900     MOVE TA-ADDRESS-OUT TO WS-TRIMMED-ADDRESS.
063000
063100     PERFORM 910-FIND-STATION-FOR-ADDRESS THRU 910-EXIT
063200         VARYING ST-IDX FROM 1 BY 1
063300         UNTIL ST-IDX > STATION-COUNT OR FOUND-ANY-STATION.
063400
063500     IF NOT FOUND-ANY-STATION
063600         MOVE "ADDRESS" TO ERR-SOURCE
063700         MOVE WS-TRIMMED-ADDRESS TO ERR-KEY(1:30)
063800         MOVE "FIRE STATION MAPPING NOT FOUND" TO ERR-MESSAGE
063900         PERFORM 990-WRITE-ERROR-LOG THRU 990-EXIT
064000         GO TO 900-EXIT.
064100
064200     MOVE WS-TRIMMED-ADDRESS TO FI-HDR-ADDRESS.
064300     MOVE ST-NBR(ST-IDX) TO FI-HDR-STA-NBR.
064400     WRITE ALERT-REPORT-REC FROM WS-FI-HDR-REC.
064500
064600     PERFORM 920-SCAN-PERSONS-FOR-FIRE THRU 920-EXIT
064700         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > PERSON-COUNT.
064800 900-EXIT.
064900     EXIT.
065000
065100 910-FIND-STATION-FOR-ADDRESS.
065200     MOVE SPACES TO WS-HOLD-KEY1.
065300     MOVE WS-TRIMMED-ADDRESS TO WS-HOLD-KEY1(1:30).
065400     INSPECT WS-HOLD-KEY1 CONVERTING WS-LOWER-CASE
065500         TO WS-UPPER-CASE.
065600     MOVE SPACES TO WS-HOLD-KEY2.
065700     MOVE ST-ADDRESS(ST-IDX) TO WS-HOLD-KEY2(1:30).
065800     INSPECT WS-HOLD-KEY2 CONVERTING WS-LOWER-CASE
065900         TO WS-UPPER-CASE.
066000     IF WS-HOLD-KEY1(1:30) = WS-HOLD-KEY2(1:30)
066100         MOVE "Y" TO WS-STATION-MATCH-SW.
066200 910-EXIT.
066300     EXIT.
066400
066500 920-SCAN-PERSONS-FOR-FIRE.
066600     IF PT-ADDRESS(PT-IDX) = WS-TRIMMED-ADDRESS
066700         MOVE PT-FIRST-NAME(PT-IDX) TO FI-DET-FIRST-NAME
066800         MOVE PT-LAST-NAME(PT-IDX)  TO FI-DET-LAST-NAME
066900         MOVE PT-PHONE(PT-IDX)      TO FI-DET-PHONE
067000         PERFORM 950-FIND-MEDICAL-BY-NAME THRU 950-EXIT
067100         PERFORM 960-COMPUTE-AGE THRU 960-EXIT
067200         IF AGE-IS-VALID
067300             MOVE WS-COMPUTED-AGE TO FI-DET-AGE
067400         ELSE
067500             MOVE ZERO TO FI-DET-AGE
067600         END-IF
067700         WRITE ALERT-REPORT-REC FROM WS-FI-DETAIL-REC
067800         IF FOUND-MEDICAL
067900             PERFORM 930-WRITE-FI-MEDICATIONS THRU 930-EXIT
068000             PERFORM 935-WRITE-FI-ALLERGIES THRU 935-EXIT
068100         END-IF
068200     END-IF.
068300 920-EXIT.
068400     EXIT.
068500
068600 930-WRITE-FI-MEDICATIONS.
068700     IF MT-MEDN-COUNT(WS-FOUND-IDX) > 0
068800         PERFORM 932-WRITE-ONE-MEDICATION THRU 932-EXIT
068900             VARYING WS-MED-IDX FROM 1 BY 1
069000             UNTIL WS-MED-IDX > MT-MEDN-COUNT(WS-FOUND-IDX).
069100 930-EXIT.
069200     EXIT.
069300
069400 932-WRITE-ONE-MEDICATION.
069500     MOVE MT-MEDICATION(WS-FOUND-IDX, WS-MED-IDX)
069600         TO FI-MED-NAME.
069700     WRITE ALERT-REPORT-REC FROM WS-FI-MED-REC.
069800 932-EXIT.
069900     EXIT.
070000
070100 935-WRITE-FI-ALLERGIES.
070200     IF MT-ALRGY-COUNT(WS-FOUND-IDX) > 0
070300         PERFORM 937-WRITE-ONE-ALLERGY THRU 937-EXIT
070400             VARYING WS-ALRGY-IDX FROM 1 BY 1
070500             UNTIL WS-ALRGY-IDX > MT-ALRGY-COUNT(WS-FOUND-IDX).
070600 935-EXIT.
070700     EXIT.
070800
070900 937-WRITE-ONE-ALLERGY.
071000     MOVE MT-ALLERGY(WS-FOUND-IDX, WS-ALRGY-IDX)
071100         TO FI-ALRGY-NAME.
071200     WRITE ALERT-REPORT-REC FROM WS-FI-ALRGY-REC.
071300 937-EXIT.
071400     EXIT.
071500
071600*----------------------------------------------------------------
071700*  SHARED MEDICAL-RECORD / AGE HELPERS
071800*----------------------------------------------------------------
071900 950-FIND-MEDICAL-BY-NAME.
072000     MOVE "N" TO WS-MEDICAL-FOUND-SW.
072100     MOVE SPACES TO WS-HOLD-KEY1.
072200     MOVE PT-FIRST-NAME(PT-IDX) TO WS-HOLD-KEY1(1:20).
072300     MOVE PT-LAST-NAME(PT-IDX)  TO WS-HOLD-KEY1(21:25).
072400     INSPECT WS-HOLD-KEY1 CONVERTING WS-LOWER-CASE
072500         TO WS-UPPER-CASE.
072600
072700     IF MEDICAL-COUNT = 0
072800         GO TO 950-EXIT.
072900
073000     PERFORM 955-SCAN-MEDICAL-BY-NAME THRU 955-EXIT
073100         VARYING MT-IDX FROM 1 BY 1
073200         UNTIL MT-IDX > MEDICAL-COUNT OR FOUND-MEDICAL.
073300 950-EXIT.
073400     EXIT.
073500
073600 955-SCAN-MEDICAL-BY-NAME.
073700     MOVE SPACES TO WS-HOLD-KEY2.
073800     MOVE MT-FIRST-NAME(MT-IDX) TO WS-HOLD-KEY2(1:20).
073900     MOVE MT-LAST-NAME(MT-IDX)  TO WS-HOLD-KEY2(21:25).
074000     INSPECT WS-HOLD-KEY2 CONVERTING WS-LOWER-CASE
074100         TO WS-UPPER-CASE.
074200     IF WS-HOLD-KEY1 = WS-HOLD-KEY2
074300         MOVE "Y" TO WS-MEDICAL-FOUND-SW
074400         MOVE MT-IDX TO WS-FOUND-IDX.
074500 955-EXIT.
074600     EXIT.
074700
074800 960-COMPUTE-AGE.
074900     MOVE "N" TO WS-AGE-VALID-SW.
075000     MOVE ZERO TO WS-COMPUTED-AGE.
075100
075200     IF NOT FOUND-MEDICAL
075300         MOVE "PERSON" TO ERR-SOURCE
075400         MOVE SPACES TO WS-HOLD-KEY1
075500         MOVE PT-FIRST-NAME(PT-IDX) TO WS-HOLD-KEY1(1:20)
075600         MOVE PT-LAST-NAME(PT-IDX)  TO WS-HOLD-KEY1(21:25)
075700         MOVE WS-HOLD-KEY1(1:45) TO ERR-KEY
075800         MOVE "MEDICAL RECORD NOT FOUND" TO ERR-MESSAGE
075900         PERFORM 990-WRITE-ERROR-LOG THRU 990-EXIT
076000         GO TO 960-EXIT.
076100
076200     MOVE MT-BIRTH-DATE(WS-FOUND-IDX) TO AL-BIRTH-DATE.
076300     MOVE WS-DATE8 TO AL-CURRENT-DATE.
076400     CALL 'AGECALC' USING AGECALC-LINKAGE.
076500
076600     IF AL-FUTURE-BIRTHDATE
076700         MOVE "PERSON" TO ERR-SOURCE
076800         MOVE SPACES TO WS-HOLD-KEY1
076900         MOVE PT-FIRST-NAME(PT-IDX) TO WS-HOLD-KEY1(1:20)
077000         MOVE PT-LAST-NAME(PT-IDX)  TO WS-HOLD-KEY1(21:25)
077100         MOVE WS-HOLD-KEY1(1:45) TO ERR-KEY
077200         MOVE "ILLEGAL BIRTHDATE VALUE" TO ERR-MESSAGE
077300         PERFORM 990-WRITE-ERROR-LOG THRU 990-EXIT
077400         GO TO 960-EXIT.
077500
077600     MOVE AL-COMPUTED-AGE TO WS-COMPUTED-AGE.
077700     MOVE "Y" TO WS-AGE-VALID-SW.
077800 960-EXIT.
077900     EXIT.
078000
078100*----------------------------------------------------------------
078200*  COMMON ERROR-LOG WRITER - ERR-SOURCE/ERR-KEY/ERR-MESSAGE
078300*  ARE SET BY THE CALLER BEFORE THIS IS PERFORMED
078400*----------------------------------------------------------------
078500 990-WRITE-ERROR-LOG.
078600     MOVE WS-DATE-MM TO ERR-DATE(1:2).
078700     MOVE "/"        TO ERR-DATE(3:1).
078800     MOVE WS-DATE-DD TO ERR-DATE(4:2).
078900     MOVE "/"        TO ERR-DATE(6:1).
079000     MOVE WS-DATE-YY TO ERR-DATE(7:2).
079100     WRITE ERROR-LOG-REC FROM WS-ERROR-LOG-DETAIL.
079200 990-EXIT.
079300     EXIT.
079400
079500 970-CLOSE-FILES.
079600     MOVE "970-CLOSE-FILES" TO PARA-NAME.
079700     CLOSE PERSON-EXTRACT, STATION-EXTRACT, MEDICAL-EXTRACT,
079800           REQUEST-FILE, ALERT-REPORT, ERROR-LOG, SYSOUT.
079900 970-EXIT.
080000     EXIT.
080100
080200 980-CLEANUP.
080300     MOVE "980-CLEANUP" TO PARA-NAME.
080400     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
080500
080600     DISPLAY "** MASTER RECORDS READ **".
080700     DISPLAY RECORDS-READ.
080800     DISPLAY "** REQUESTS READ **".
080900     DISPLAY REQUESTS-READ.
081000
081100     DISPLAY "******** NORMAL END OF JOB ALRTRPT ********".
081200 980-EXIT.
081300     EXIT.
081400
081500 1000-ABEND-RTN.
081600     WRITE SYSOUT-REC FROM ABEND-REC.
081700     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
081800     DISPLAY "*** ABNORMAL END OF JOB-ALRTRPT ***" UPON CONSOLE.
081900     MOVE 1 TO RETURN-CODE.
082000     DIVIDE ZERO-VAL INTO ONE-VAL.
082100     GOBACK.
