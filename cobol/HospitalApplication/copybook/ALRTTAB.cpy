000100****************************************************************
000200*  COPYBOOK ....... ALRTTAB
000300*  DESCRIPTION ..... IN-MEMORY WORKING TABLES FOR THE THREE
000400*                    SAFETYNET MASTER FILES.  ALRTLOAD BUILDS
000500*                    THESE FROM THE MASTER FILES, APPLIES THE
000600*                    DAY'S MAINTENANCE AGAINST THEM, AND WRITES
000700*                    THEM BACK OUT TO THE EXTRACT FILES.
000800*                    ALRTRPT REBUILDS THE SAME SHAPE FROM THE
000900*                    EXTRACT FILES TO DRIVE THE ALERT REPORT.
001000*                    KEPT IN ONE COPYBOOK SO BOTH PROGRAMS
001100*                    ALWAYS SEE THE SAME TABLE LAYOUT.
001200****************************************************************
001300 01  PERSON-TABLE.
001400     05  PERSON-COUNT            PIC 9(03) COMP.
001500     05  FILLER                  PIC X(01).
001600     05  PERSON-TAB-REC OCCURS 150 TIMES
001700                             INDEXED BY PT-IDX.
001800         10  PT-FIRST-NAME       PIC X(20).
001900         10  PT-LAST-NAME        PIC X(25).
002000         10  PT-ADDRESS          PIC X(30).
002100         10  PT-CITY             PIC X(20).
002200         10  PT-ZIP              PIC X(10).
002300         10  PT-PHONE            PIC X(14).
002400         10  PT-EMAIL            PIC X(34).
002500         10  FILLER              PIC X(01).
002600
002700 01  STATION-TABLE.
002800     05  STATION-COUNT           PIC 9(03) COMP.
002900     05  FILLER                  PIC X(01).
003000     05  STATION-TAB-REC OCCURS 75 TIMES
003100                             INDEXED BY ST-IDX.
003200         10  ST-ADDRESS          PIC X(30).
003300         10  ST-NBR              PIC 9(02).
003400         10  FILLER              PIC X(03).
003500
003600 01  MEDICAL-TABLE.
003700     05  MEDICAL-COUNT           PIC 9(03) COMP.
003800     05  FILLER                  PIC X(01).
003900     05  MEDICAL-TAB-REC OCCURS 150 TIMES
004000                             INDEXED BY MT-IDX.
004100         10  MT-FIRST-NAME       PIC X(20).
004200         10  MT-LAST-NAME        PIC X(25).
004300         10  MT-BIRTH-DATE       PIC 9(08).
004400         10  MT-MEDN-COUNT       PIC 9(02).
004500         10  MT-MEDICATION OCCURS 5 TIMES
004600                                PIC X(30).
004700         10  MT-ALRGY-COUNT      PIC 9(02).
004800         10  MT-ALLERGY OCCURS 5 TIMES
004900                                PIC X(20).
005000         10  FILLER              PIC X(03).
