000100****************************************************************
000200*  COPYBOOK ....... ABENDREC
000300*  DESCRIPTION ..... STANDARD ABEND-DUMP RECORD AND RELATED
000400*                    WORKING-STORAGE FIELDS.  COPIED INTO THE
000500*                    BOTTOM OF WORKING-STORAGE BY EVERY BATCH
000600*                    PROGRAM SO A BAD RUN LEAVES A READABLE
000700*                    SYSOUT LINE INSTEAD OF A RAW SYSTEM DUMP.
000800****************************************************************
000900 01  ABEND-REC.
001000     05  PARA-NAME               PIC X(20).
001100     05  ABEND-REASON            PIC X(60).
001200     05  EXPECTED-VAL            PIC X(20).
001300     05  ACTUAL-VAL              PIC X(20).
001400     05  FILLER                  PIC X(10).
001500
001600 01  RETURN-CODE                 PIC S9(4) COMP VALUE ZERO.
001700
001800 01  ZERO-VAL                    PIC 9(1) VALUE ZERO.
001900 01  ONE-VAL                     PIC 9(1) VALUE 1.
