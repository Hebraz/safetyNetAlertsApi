000100****************************************************************
000200*  COPYBOOK ....... ALRTREQ
000300*  DESCRIPTION ..... ALERT REQUEST RECORD READ BY ALRTRPT.
000400*                    REQ-TYPE SELECTS WHICH REPORT SECTION THE
000500*                    REQUEST DRIVES; STATION REQUESTS CARRY A
000600*                    STATION NUMBER, ADDRESS REQUESTS CARRY AN
000700*                    ADDRESS.  BOTH FIELDS ARE ON EVERY RECORD
000800*                    SO THE PROGRAM NEVER HAS TO GUESS WHICH ONE
000900*                    WAS PUNCHED.
001000*  RECORD LENGTH ... 40 BYTES, FIXED
001100****************************************************************
001200 01  ALRTREQ-REC.
001300     05  REQ-TYPE                PIC X(02).
001400         88  REQ-STATION-COVERAGE  VALUE "FS".
001500         88  REQ-PHONE-ALERT       VALUE "PA".
001600         88  REQ-CHILD-ALERT       VALUE "CA".
001700         88  REQ-FIRE              VALUE "FI".
001800     05  REQ-STATION-NBR          PIC 9(02).
001900     05  REQ-ADDRESS              PIC X(30).
002000     05  FILLER                   PIC X(06).
