000100****************************************************************
000200*  COPYBOOK ....... ALRTTRN
000300*  DESCRIPTION ..... MAINTENANCE TRANSACTION RECORD READ BY
000400*                    ALRTLOAD.  TRAN-ENTITY SAYS WHICH MASTER
000500*                    THE TRANSACTION TOUCHES, TRAN-ACTION SAYS
000600*                    ADD/UPDATE/DELETE, AND TRAN-DATA CARRIES
000700*                    THE ENTITY'S FIELD IMAGE - REDEFINED THREE
000800*                    WAYS BELOW, ONE PER ENTITY, SO THE MAINLINE
000900*                    CAN MOVE STRAIGHT INTO THE MATCHING MASTER
001000*                    TABLE ENTRY WITHOUT AN UNSTRING.
001100*  RECORD LENGTH ... 312 BYTES, FIXED
001200****************************************************************
001300 01  ALRTTRN-REC.
001400     05  TRAN-ENTITY             PIC X(01).
001500         88  TRAN-PERSON           VALUE "P".
001600         88  TRAN-STATION          VALUE "S".
001700         88  TRAN-MEDICAL          VALUE "M".
001800     05  TRAN-ACTION              PIC X(01).
001900         88  TRAN-ADD              VALUE "A".
002000         88  TRAN-UPDATE           VALUE "U".
002100         88  TRAN-DELETE           VALUE "D".
002200     05  TRAN-DATA                PIC X(310).
002300
002400*            PERSON ENTITY IMAGE
002500     05  TRAN-DATA-PERSON REDEFINES TRAN-DATA.
002600         10  TRAN-PERS-FIRST-NAME PIC X(20).
002700         10  TRAN-PERS-LAST-NAME  PIC X(25).
002800         10  TRAN-PERS-ADDRESS    PIC X(30).
002900         10  TRAN-PERS-CITY       PIC X(20).
003000         10  TRAN-PERS-ZIP        PIC X(10).
003100         10  TRAN-PERS-PHONE      PIC X(14).
003200         10  TRAN-PERS-EMAIL      PIC X(34).
003300         10  FILLER               PIC X(157).
003400
003500*            FIRE STATION ENTITY IMAGE
003600     05  TRAN-DATA-STATION REDEFINES TRAN-DATA.
003700         10  TRAN-STA-ADDRESS     PIC X(30).
003800         10  TRAN-STA-NBR         PIC 9(02).
003900         10  FILLER               PIC X(278).
004000
004100*            MEDICAL HISTORY ENTITY IMAGE
004200     05  TRAN-DATA-MEDICAL REDEFINES TRAN-DATA.
004300         10  TRAN-MED-FIRST-NAME  PIC X(20).
004400         10  TRAN-MED-LAST-NAME   PIC X(25).
004500         10  TRAN-MED-BIRTH-DATE  PIC 9(08).
004600         10  TRAN-MED-MEDN-COUNT  PIC 9(02).
004700         10  TRAN-MED-MEDICATION OCCURS 5 TIMES
004800                                 PIC X(30).
004900         10  TRAN-MED-ALRGY-COUNT PIC 9(02).
005000         10  TRAN-MED-ALLERGY OCCURS 5 TIMES
005100                                 PIC X(20).
005200         10  FILLER               PIC X(03).
