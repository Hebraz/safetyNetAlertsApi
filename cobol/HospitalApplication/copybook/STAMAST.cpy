000100****************************************************************
000200*  COPYBOOK ....... STAMAST
000300*  DESCRIPTION ..... FIRE STATION MASTER RECORD.  ONE ENTRY PER
000400*                    ADDRESS-TO-STATION MAPPING.  THE ADDRESS IS
000500*                    THE MATCHING KEY USED BY ALRTLOAD WHEN
000600*                    APPLYING MAINTENANCE AND IS MATCHED WITHOUT
000700*                    REGARD TO CASE.
000800*  RECORD LENGTH ... 35 BYTES, FIXED
000900****************************************************************
001000 01  STATION-MASTER-REC.
001100     05  STA-ADDRESS             PIC X(30).
001200     05  STA-NBR                 PIC 9(02).
001300     05  FILLER                  PIC X(03).
