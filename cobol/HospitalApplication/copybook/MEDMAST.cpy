000100****************************************************************
000200*  COPYBOOK ....... MEDMAST
000300*  DESCRIPTION ..... MEDICAL HISTORY MASTER RECORD.  ONE ENTRY
000400*                    PER PERSON WITH MEDICATIONS AND/OR
000500*                    ALLERGIES ON FILE.  THE NAME PAIR IS THE
000600*                    MATCHING KEY USED BY ALRTLOAD WHEN APPLYING
000700*                    MAINTENANCE AND IS MATCHED WITHOUT REGARD
000800*                    TO CASE.  BIRTH-DATE DRIVES THE AGE-AT-
000900*                    ALERT-TIME CALCULATION DONE BY AGECALC.
001000*  RECORD LENGTH ... 310 BYTES, FIXED
001100****************************************************************
001200 01  MEDICAL-MASTER-REC.
001300     05  MED-FIRST-NAME          PIC X(20).
001400     05  MED-LAST-NAME           PIC X(25).
001500     05  MED-BIRTH-DATE          PIC 9(08).
001600*            BIRTH-DATE CARRIED CCYYMMDD - REDEFINED BELOW SO
001700*            AGECALC CAN PULL THE CENTURY/YEAR/MONTH/DAY PIECES
001800*            OUT WITHOUT RE-PARSING THE PACKED NUMBER EACH TIME.
001900     05  MED-BIRTH-DATE-X REDEFINES MED-BIRTH-DATE.
002000         10  MED-BIRTH-CCYY      PIC 9(04).
002100         10  MED-BIRTH-MM        PIC 9(02).
002200         10  MED-BIRTH-DD        PIC 9(02).
002300     05  MED-MEDICATION-COUNT    PIC 9(02).
002400     05  MED-MEDICATION OCCURS 5 TIMES
002500                                 PIC X(30).
002600     05  MED-ALLERGY-COUNT       PIC 9(02).
002700     05  MED-ALLERGY OCCURS 5 TIMES
002800                                 PIC X(20).
002900     05  FILLER                  PIC X(03).
