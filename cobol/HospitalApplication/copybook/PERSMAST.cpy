000100****************************************************************
000200*  COPYBOOK ....... PERSMAST
000300*  DESCRIPTION ..... RESIDENT / HOUSEHOLD MEMBER MASTER RECORD.
000400*                    ONE ENTRY PER PERSON KNOWN TO THE SAFETYNET
000500*                    SYSTEM.  THE NAME PAIR IS THE MATCHING KEY
000600*                    USED BY ALRTLOAD WHEN APPLYING MAINTENANCE
000700*                    AND IS MATCHED WITHOUT REGARD TO CASE.
000800*  RECORD LENGTH ... 154 BYTES, FIXED
000900****************************************************************
001000 01  PERSON-MASTER-REC.
001100     05  PERS-FIRST-NAME         PIC X(20).
001200     05  PERS-LAST-NAME          PIC X(25).
001300     05  PERS-ADDRESS            PIC X(30).
001400     05  PERS-CITY               PIC X(20).
001500     05  PERS-ZIP                PIC X(10).
001600     05  PERS-PHONE              PIC X(14).
001700     05  PERS-EMAIL              PIC X(34).
001800     05  FILLER                  PIC X(01).
