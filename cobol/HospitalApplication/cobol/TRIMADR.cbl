000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRIMADR.
000300 AUTHOR. D L FENWICK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/21/88.
000600 DATE-COMPILED. 03/21/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900****************************************************************
001000*                     C H A N G E    L O G
001100*----------------------------------------------------------------
001200* 032188  DLF  ORIGINAL - STRIPS LEADING BLANKS OFF A REQUESTED   CL032188
001300*              ADDRESS SO KEY COMPARES AGAINST STATION-MASTER
001400*              AND PERSON-MASTER AREN'T FOOLED BY AN OPERATOR
001500*              WHO INDENTED THE ADDRESS ON THE REQUEST CARD.
001600* 051690  DLF  ADDED THE ALL-BLANKS SHORT-CIRCUIT AFTER A BLANK   CL051690
001700*              ADDRESS CARD BLEW UP THE REFERENCE MODIFICATION.
001800* 110393  MKO  CHANGED LINKAGE FIELD NAMES TO MATCH THE TA-       CL110393
001900*              PREFIX STANDARD ADOPTED SHOP-WIDE THIS YEAR.
002000* 021700  TJB  TICKET 5819 - Y2K CERTIFICATION SIGN-OFF, NO         CR5819
002100*              DATE FIELDS IN THIS PROGRAM.
002200* 081502  SAQ  TICKET 6140 - RECOMPILED UNDER THE NEW COMPILER      CR6140
002300*              RELEASE, NO LOGIC CHANGE.
002400****************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000
003100 DATA DIVISION.
003200 WORKING-STORAGE SECTION.
003300
003400 01  MISC-FIELDS.
003500     05  WS-LEAD-SPACES          PIC 9(02) COMP VALUE ZERO.
003600     05  WS-DATA-LTH             PIC 9(02) COMP VALUE ZERO.
003700
003800 LINKAGE SECTION.
003900
004000 01  TRIMADR-LINKAGE.
004100     05  TA-ADDRESS-IN           PIC X(30).
004200     05  TA-ADDRESS-OUT          PIC X(30).
004300
004400 PROCEDURE DIVISION USING TRIMADR-LINKAGE.
004500
004600 000-TRIM-ADDRESS.
004700     MOVE ZERO TO WS-LEAD-SPACES.
004800     MOVE SPACES TO TA-ADDRESS-OUT.
004900
005000     INSPECT TA-ADDRESS-IN TALLYING WS-LEAD-SPACES
005100         FOR LEADING SPACE.
005200
005300     IF WS-LEAD-SPACES = 30
005400         GO TO 000-EXIT.
005500
005600     COMPUTE WS-DATA-LTH = 30 - WS-LEAD-SPACES.
005700     MOVE TA-ADDRESS-IN(WS-LEAD-SPACES + 1 : WS-DATA-LTH)
005800         TO TA-ADDRESS-OUT.
005900 000-EXIT.
006000     GOBACK.
