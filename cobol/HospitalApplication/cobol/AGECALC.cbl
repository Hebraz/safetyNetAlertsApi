000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  AGECALC.
000300 AUTHOR. D L FENWICK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED. 03/14/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900****************************************************************
001000*                     C H A N G E    L O G
001100*----------------------------------------------------------------
001200* 031488  DLF  ORIGINAL - AGE-IN-YEARS HELPER FOR THE SAFETYNET   CL031488
001300*              CHILD/ADULT CLASSIFICATION ROUTINES.
001400* 091489  DLF  ADDED FUTURE-BIRTHDATE CHECK PER REQUEST FROM      CL091489
001500*              DATA ENTRY - BAD PUNCH CARDS WERE PRODUCING
001600*              NEGATIVE AGES ON THE CHILD ALERT REPORT.
001700* 052291  MKO  CLARIFIED BIRTHDAY-NOT-YET-OCCURRED LOGIC, NO      CL052291
001800*              FUNCTIONAL CHANGE.
001900* 110393  MKO  CHANGED LINKAGE FIELD NAMES TO MATCH THE AL-       CL110393
002000*              PREFIX STANDARD ADOPTED SHOP-WIDE THIS YEAR.
002100* 062598  TJB  TICKET 5518 - CENTURY WINDOW REVIEW.  DATE           CR5518
002200*              FIELDS ARE ALREADY FULL CCYYMMDD SO NO CHANGE
002300*              WAS NEEDED, LOGGED HERE FOR THE AUDIT FILE.
002400* 021700  TJB  TICKET 5819 - Y2K CERTIFICATION SIGN-OFF.            CR5819
002500* 081502  SAQ  TICKET 6140 - NO LOGIC CHANGE, RECOMPILED UNDER      CR6140
002600*              THE NEW COMPILER RELEASE.
002700* 040504  SAQ  TICKET 6288 - COMMENT CLEANUP ONLY.                  CR6288
002800****************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700
003800 01  MISC-FIELDS.
003900     05  WS-YEARS                PIC S9(5) COMP.
004000
004100 LINKAGE SECTION.
004200
004300*            BIRTH-DATE AND CURRENT-DATE ARE BOTH CARRIED FULL
004400*            CCYYMMDD SO THE CENTURY NEVER HAS TO BE GUESSED AT.
004500 01  AGECALC-LINKAGE.
004600     05  AL-BIRTH-DATE           PIC 9(08).
004700     05  AL-BIRTH-DATE-X REDEFINES AL-BIRTH-DATE.
004800         10  AL-BIRTH-CCYY       PIC 9(04).
004900         10  AL-BIRTH-MM         PIC 9(02).
005000         10  AL-BIRTH-DD         PIC 9(02).
005100     05  AL-CURRENT-DATE         PIC 9(08).
005200     05  AL-CURRENT-DATE-X REDEFINES AL-CURRENT-DATE.
005300         10  AL-CURR-CCYY        PIC 9(04).
005400         10  AL-CURR-MM          PIC 9(02).
005500         10  AL-CURR-DD          PIC 9(02).
005600     05  AL-COMPUTED-AGE         PIC 9(03).
005700     05  AL-RETURN-CODE          PIC S9(4) COMP.
005800         88  AL-AGE-OK             VALUE 0.
005900         88  AL-FUTURE-BIRTHDATE   VALUE 1.
006000
006100 PROCEDURE DIVISION USING AGECALC-LINKAGE.
006200
006300 000-COMPUTE-AGE.
006400     MOVE ZERO TO AL-RETURN-CODE.
006500     MOVE ZERO TO AL-COMPUTED-AGE.
006600
006700     IF AL-BIRTH-DATE > AL-CURRENT-DATE
006800         MOVE 1 TO AL-RETURN-CODE
006900         GO TO 000-EXIT.
007000
007100     COMPUTE WS-YEARS = AL-CURR-CCYY - AL-BIRTH-CCYY.
007200
007300*            BACK OFF ONE YEAR IF THE BIRTHDAY HAS NOT YET
007400*            OCCURRED IN THE CURRENT YEAR.
007500     IF AL-CURR-MM < AL-BIRTH-MM
007600         SUBTRACT 1 FROM WS-YEARS
007700     ELSE
007800         IF AL-CURR-MM = AL-BIRTH-MM
007900            AND AL-CURR-DD < AL-BIRTH-DD
008000             SUBTRACT 1 FROM WS-YEARS.
008100
008200     MOVE WS-YEARS TO AL-COMPUTED-AGE.
008300 000-EXIT.
008400     GOBACK.
